000100*
000200*  Payment record - used for the submission file, the
000300*  intake-to-posting handoff file, the rejected-payment
000400*  file and the payment history master.  Same 415-byte
000500*  layout in all four places so one record area serves
000600*  every payment file in the run.  Carries the batch and
000700*  channel data the branch capture systems stamp on the
000800*  way in, plus the submit/posted timestamps the audit
000900*  trail has always wanted, alongside the core transfer
001000*  fields.
001100*  Put this file in the /COPYLIB directory.
001200*
001300*  Include with: 'COPY COPYLIB-PAYMENT.' in FD or WS.
001400*
001500 01  PAYMENT-RECORD.
001600     03 PMT-ID                          PIC X(36).
001700     03 PMT-IDEMPOTENCY-KEY             PIC X(64).
001800     03 PMT-SENDER-ACCT-ID              PIC X(36).
001900     03 PMT-RECEIVER-ACCT-ID            PIC X(36).
002000     03 PMT-AMOUNT                      PIC S9(13)V9(2)
002100                                         COMP-3.
002200     03 PMT-CURRENCY                    PIC X(3).
002300     03 PMT-STATUS                      PIC X(10).
002400         88 PMT-STATUS-IS-PENDING       VALUE 'PENDING'.
002500         88 PMT-STATUS-IS-PROCESSING    VALUE 'PROCESSING'.
002600         88 PMT-STATUS-IS-COMPLETED     VALUE 'COMPLETED'.
002700         88 PMT-STATUS-IS-FAILED        VALUE 'FAILED'.
002800         88 PMT-STATUS-IS-REJECTED      VALUE 'REJECTED'.
002900     03 PMT-ERROR-CODE                  PIC X(30).
003000     03 PMT-ERROR-NUMERIC               PIC 9(4).
003100     03 PMT-ERROR-MESSAGE               PIC X(120).
003200     03 PMT-BATCH-ID                    PIC X(08).
003300     03 PMT-CHANNEL-CODE                PIC X(02).
003400         88 PMT-CHANNEL-IS-BRANCH          VALUE 'BR'.
003500         88 PMT-CHANNEL-IS-ONLINE          VALUE 'OL'.
003600         88 PMT-CHANNEL-IS-BATCH-FEED      VALUE 'BA'.
003700     03 PMT-SUBMIT-DATE                 PIC 9(08).
003800     03 PMT-SUBMIT-TIME                 PIC 9(06).
003900     03 PMT-POSTED-DATE                 PIC 9(08).
004000     03 PMT-POSTED-TIME                 PIC 9(06).
004100     03 PMT-RETRY-COUNT                 PIC S9(04) COMP.
004200     03 PMT-RESERVED-AREA               PIC X(20).
004300     03 FILLER                          PIC X(08).

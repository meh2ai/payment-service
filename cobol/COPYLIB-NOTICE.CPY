000100*
000200*  Notification record - one per posted or failed payment,
000300*  written by the posting unit in processing order.  The
000400*  amount is carried as plain decimal text, not packed,
000500*  since this record leaves the ledger for the outbound
000600*  notification feed.  Batch id and posted timestamp ride
000700*  along from the payment record so the downstream feed
000800*  doesn't have to join back to the ledger to get them.
000900*  Put this file in the /COPYLIB directory.
001000*
001100*  Include with: 'COPY COPYLIB-NOTICE.' in FD or WS.
001200*
001300 01  NOTIFICATION-RECORD.
001400     03 NOTE-PMT-ID                     PIC X(36).
001500     03 NOTE-SENDER-ACCT-ID             PIC X(36).
001600     03 NOTE-RECEIVER-ACCT-ID           PIC X(36).
001700     03 NOTE-AMOUNT                     PIC X(16).
001800     03 NOTE-CURRENCY                   PIC X(3).
001900     03 NOTE-STATUS                     PIC X(10).
002000     03 NOTE-ERROR-CODE                 PIC X(30).
002100     03 NOTE-ERROR-NUMERIC              PIC 9(4).
002200     03 NOTE-ERROR-MESSAGE              PIC X(120).
002300     03 NOTE-BATCH-ID                   PIC X(08).
002400     03 NOTE-POSTED-DATE                PIC 9(08).
002500     03 NOTE-POSTED-TIME                PIC 9(06).
002600     03 NOTE-RESERVED-AREA              PIC X(20).
002700     03 FILLER                          PIC X(09).

000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    errlog.
000310 AUTHOR.        BERTIL K.
000320 INSTALLATION.  PBS - LEDGER SYSTEMS.
000330 DATE-WRITTEN.  1988-07-02.
000340 DATE-COMPILED.
000350 SECURITY.      THIS PROGRAM IS THE PROPERTY OF PBS LEDGER
000360                SYSTEMS.  UNAUTHORIZED COPYING IS PROHIBITED.
000400**********************************************************
000500*
000600* Authors: Bertil K, Sergejs S and Peter B.
000700* Purpose: Log payment batch file-status errors to a log
000800*          file, called from PmtValid and PmtPost whenever
000900*          a file operation comes back with a bad status.
001000* Initial Version Created: 1988-07-02
001010*
001020* CHANGE LOG
001030*
001040* 1988-07-02 BK  Original version, called from the invoice
001050*                posting run to log SQLCODEs off DB2.
001060* 1991-02-18 BK  Added hundredths to the time stamp so two
001070*                messages in the same second sort in order.
001080* 1994-09-30 SS  Widened FC-LOG-TEXT for longer SQL messages.
001090* 1998-11-04 SS  Y2K: WR-LOG-DATE now carries a 4-digit year
001100*                throughout; FC-YYYY widened to match.
001110* 1999-01-19 SS  Y2K: confirmed century rollover test runs
001120*                clean against the 2000-01-01 date card.
001200* 2026-01-22 PB  Req PBS-118: lifted out of sqllog - this
001300*                shop no longer carries SQLCODEs once the
001400*                ledger moved off DB2 onto flat files, so
001500*                the logged text is now a file-status line
001600*                built by the caller instead of an SQLCODE.
001700*
001800**********************************************************
001900 ENVIRONMENT DIVISION.
002000*---------------------------------------------------------
002100 INPUT-OUTPUT SECTION.
002200 FILE-CONTROL.
002300     SELECT OPTIONAL ERRLOGFILE
002400            ASSIGN TO ERRLOG
002500            ORGANIZATION IS LINE SEQUENTIAL.
002600
002700**********************************************************
002800 DATA DIVISION.
002900*---------------------------------------------------------
003000 FILE SECTION.
003100 FD  ERRLOGFILE.
003200 01  FD-ERRLOGFILE-POST.
003300     03  FC-YYYY                    PIC X(4).
003400     03  FC-SEP-1                   PIC X.
003500     03  FC-MONTHMONTH              PIC X(2).
003600     03  FC-SEP-2                   PIC X.
003700     03  FC-DD                      PIC X(2).
003800     03  FC-SEP-3                   PIC X.
003900     03  FC-HH                      PIC X(2).
004000     03  FC-SEP-4                   PIC X.
004100     03  FC-MM                      PIC X(2).
004200     03  FC-SEP-5                   PIC X.
004300     03  FC-SS                      PIC X(2).
004350     03  FC-SEP-HUN                 PIC X.
004360     03  FC-TT                      PIC X(2).
004400     03  FC-SEP-6                   PIC X.
004500     03  FC-LOG-TEXT                PIC X(80).
004600     03  FC-SEP-7                   PIC X.
004650     03  FILLER                     PIC X(05).
004700
004800**********************************************************
004900 WORKING-STORAGE SECTION.
005000 01  WR-LOG-DATE.
005100     03  WN-YEAR                    PIC 9(4) VALUE ZERO.
005200     03  WN-MONTH                   PIC 9(2) VALUE ZERO.
005300     03  WN-DAY                     PIC 9(2) VALUE ZERO.
005350     03  FILLER                     PIC X(02) VALUE SPACE.
005400 01  WR-LOG-TIME.
005500     03  WN-HOUR                    PIC 9(2) VALUE ZERO.
005600     03  WN-MINUTE                  PIC 9(2) VALUE ZERO.
005700     03  WN-SECOND                  PIC 9(2) VALUE ZERO.
005800     03  WN-HUNDRED                 PIC 9(2) VALUE ZERO.
005850     03  FILLER                     PIC X(02) VALUE SPACE.
005900
006000 LINKAGE SECTION.
006100*---------------------------------------------------------
006200 01  LC-LOG-TEXT                     PIC X(80).
006300
006400**********************************************************
006500 PROCEDURE DIVISION USING LC-LOG-TEXT.
006600 000-ERR-LOG.
006700
006800     PERFORM A0100-APPEND-MSG-TO-ERROR-FILE
006900
007000     EXIT PROGRAM
007100     .
007200
007300**********************************************************
007400 A0100-APPEND-MSG-TO-ERROR-FILE.
007500
007600     ACCEPT WR-LOG-DATE FROM DATE YYYYMMDD
007700     ACCEPT WR-LOG-TIME FROM TIME
007800
007900*    append data
008000     OPEN EXTEND ERRLOGFILE
008100
008200     MOVE WN-YEAR TO FC-YYYY
008300     MOVE '-' TO FC-SEP-1
008400     MOVE WN-MONTH TO FC-MONTHMONTH
008500     MOVE '-' TO FC-SEP-2
008600     MOVE WN-DAY TO FC-DD
008700     MOVE 'T' TO FC-SEP-3
008800     MOVE WN-HOUR TO FC-HH
008900     MOVE ':' TO FC-SEP-4
009000     MOVE WN-MINUTE TO FC-MM
009100     MOVE ':' TO FC-SEP-5
009200     MOVE WN-SECOND TO FC-SS
009210     MOVE '.' TO FC-SEP-HUN
009220     MOVE WN-HUNDRED TO FC-TT
009300     MOVE '|' TO FC-SEP-6
009400     MOVE LC-LOG-TEXT TO FC-LOG-TEXT
009500     MOVE '|' TO FC-SEP-7
009600
009700     WRITE FD-ERRLOGFILE-POST
009800
009900     CLOSE ERRLOGFILE
010000     .
010100**********************************************************

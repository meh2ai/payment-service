000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PmtValid.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS - LEDGER SYSTEMS.
000600 DATE-WRITTEN. 1988-06-14.
000700 DATE-COMPILED.
000800 SECURITY. PBS INTERNAL USE ONLY.
000900**********************************************************
001000*
001100* Purpose: Intake validation for the account-to-account
001200*          payment transfer batch.  Reads the day's
001300*          submitted payments, dedups against the payment
001400*          history master, validates same-account,
001500*          sender/receiver-exists and positive-amount
001600*          rules (in that fixed order), writes accepted
001700*          payments to the pending-payment handoff file
001800*          and rejects to the reject file, and opens the
001900*          run's control report with the intake totals.
002000*
002100**********************************************************
002200* CHANGE LOG
002300*---------------------------------------------------------
002400* 1988-06-14 BK  REQ PBS-004  Initial version - validate
002500*                against the branch ledger card file.
002600* 1989-02-09 BK  REQ PBS-011  Added same-account check,
002700*                we were letting a debtor pay themself.
002800* 1990-11-30 SS  REQ PBS-019  Reject file now carries the
002900*                error code and message, not just a flag.
003000* 1992-04-02 BK  REQ PBS-027  Positive-amount check added
003100*                after a zero-amount transfer slipped
003200*                through and posted clean.
003300* 1993-09-17 PB  REQ PBS-033  Control totals split into
003400*                separate accepted/rejected/duplicate
003500*                buckets for the monthly audit.
003600* 1995-01-23 SS  REQ PBS-041  Idempotency key dedup added -
003700*                branch office was resubmitting the same
003800*                batch twice after a line drop.
003900* 1996-07-08 BK  REQ PBS-048  Account table widened to
004000*                5000 entries, branch growth outran the
004100*                old 2000-entry table.
004200* 1998-11-04 PB  REQ PBS-Y2K-02  Year 2000 remediation -
004300*                run date now carried CCYYMMDD throughout,
004400*                no more windowing on the 2-digit year.
004500* 1999-01-19 PB  REQ PBS-Y2K-06  Verified report heading
004600*                date prints correctly across the century
004700*                boundary.
004800* 2001-05-11 SS  REQ PBS-056  Validation order fixed to
004900*                same-account, sender-exists,
005000*                receiver-exists, positive-amount per the
005100*                reconciliation team's sign-off sheet.
005200* 2004-08-26 BK  REQ PBS-063  Rejected-amount control
005300*                total was picking up duplicates too -
005400*                now keyed strictly off the reject file.
005500* 2009-03-02 PB  REQ PBS-071  Error numeric now looked up
005600*                from the shared error code table instead
005700*                of being hard-coded per paragraph.
005800* 2014-03-30 SS  REQ PBS-079  Moved off the DB2 customer
005900*                tables onto the flat account master - the
006000*                ledger no longer shares the invoicing
006100*                database.
006200* 2026-01-22 PB  REQ PBS-118  Payment history master is
006300*                now a flat file pair (IN/OUT) instead of
006400*                the old indexed dataset, to match the
006500*                rest of the ledger's file handling.
006510* 2026-02-09 PB  REQ PBS-122  WS-CP-AMOUNT on the control
006520*                report repictured to suppress the whole
006530*                integer part, matching the fix made to
006540*                PmtPost's amount fields.
006550* 2026-03-03 PB  REQ PBS-126  Account/payment/notification
006560*                records widened to carry branch, GL, officer,
006570*                batch and channel data plus submit/posted
006580*                timestamps - the old layouts were barely wider
006590*                than the transfer fields themselves.
006600* 2026-03-03 PB  REQ PBS-126  200-VALIDATE-ONE-PAYMENT now
006610*                stamps PMT-SUBMIT-DATE/TIME from WS-SUBMIT-
006620*                STAMP-R on every submitted payment, accepted
006630*                or rejected.
006640*---------------------------------------------------------
006650**********************************************************
006800 ENVIRONMENT DIVISION.
006900*---------------------------------------------------------
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. PBS-3090.
007200 OBJECT-COMPUTER. PBS-3090.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     UPSI-0 IS WS-RERUN-SWITCH
007600     CLASS ALPHA-CURRENCY IS 'A' THRU 'Z'.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PAYMENT-SUBMIT-IN
008000            ASSIGN TO PMTSUBIN
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WS-SUBMIT-FS.
008300
008400     SELECT ACCOUNT-MASTER-IN
008500            ASSIGN TO ACCTMSTI
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WS-ACCTIN-FS.
008800
008900     SELECT PAYMENT-MASTER-IN
009000            ASSIGN TO PMTMSTI
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS WS-PMSTIN-FS.
009300
009400     SELECT PAYMENT-MASTER-OUT
009500            ASSIGN TO PMTMSTO
009600            ORGANIZATION IS SEQUENTIAL
009700            FILE STATUS IS WS-PMSTOUT-FS.
009800
009900     SELECT PAYMENT-PENDING-OUT
010000            ASSIGN TO PMTPEND
010100            ORGANIZATION IS SEQUENTIAL
010200            FILE STATUS IS WS-PEND-FS.
010300
010400     SELECT PAYMENT-REJECTED-OUT
010500            ASSIGN TO PMTREJ
010600            ORGANIZATION IS SEQUENTIAL
010700            FILE STATUS IS WS-REJ-FS.
010800
010900     SELECT CONTROL-REPORT-OUT
011000            ASSIGN TO CTLRPT
011100            ORGANIZATION IS LINE SEQUENTIAL
011200            FILE STATUS IS WS-RPT-FS.
011300
011400**********************************************************
011500 DATA DIVISION.
011600*---------------------------------------------------------
011700 FILE SECTION.
011800 FD  PAYMENT-SUBMIT-IN
011900     LABEL RECORDS ARE STANDARD.
012000     COPY COPYLIB-PAYMENT REPLACING
012050            ==PAYMENT-RECORD== BY ==SUBMIT-PAYMENT-RECORD==.
012200
012300 FD  ACCOUNT-MASTER-IN
012400     LABEL RECORDS ARE STANDARD.
012500     COPY COPYLIB-ACCOUNT.
012600
012700 FD  PAYMENT-MASTER-IN
012800     LABEL RECORDS ARE STANDARD.
012900     COPY COPYLIB-PAYMENT REPLACING
012950            ==PAYMENT-RECORD== BY ==PMSTIN-PAYMENT-RECORD==.
013100
013200 FD  PAYMENT-MASTER-OUT
013300     LABEL RECORDS ARE STANDARD.
013400     COPY COPYLIB-PAYMENT REPLACING
013450            ==PAYMENT-RECORD== BY ==PMSTOUT-PAYMENT-RECORD==.
013600
013700 FD  PAYMENT-PENDING-OUT
013800     LABEL RECORDS ARE STANDARD.
013900     COPY COPYLIB-PAYMENT REPLACING
013950            ==PAYMENT-RECORD== BY ==PENDING-PAYMENT-RECORD==.
014100
014200 FD  PAYMENT-REJECTED-OUT
014300     LABEL RECORDS ARE STANDARD.
014400     COPY COPYLIB-PAYMENT REPLACING
014450            ==PAYMENT-RECORD== BY ==REJECTED-PAYMENT-RECORD==.
014600
014700 FD  CONTROL-REPORT-OUT
014800     LABEL RECORDS ARE OMITTED.
014900 01  CR-PRINT-LINE.
014910     03 CR-LINE-TEXT                    PIC X(60).
014920     03 FILLER                          PIC X(6) VALUE SPACE.
015000
015100**********************************************************
015200 WORKING-STORAGE SECTION.
015300*---------------------------------------------------------
015310 77  WS-PAYMENT-KEY-COUNT            PIC S9(8) COMP VALUE ZERO.
015320 77  WS-RPT-LINE-COUNT               PIC S9(4) COMP VALUE ZERO.
015400 01  WS-SWITCHES.
015500     05 WS-EOF-SUBMIT-SW             PIC X VALUE 'N'.
015600         88 EOF-SUBMIT                   VALUE 'Y'.
015700     05 WS-EOF-ACCTIN-SW             PIC X VALUE 'N'.
015800         88 EOF-ACCTIN                   VALUE 'Y'.
015900     05 WS-EOF-PMSTIN-SW             PIC X VALUE 'N'.
016000         88 EOF-PMSTIN                   VALUE 'Y'.
016100     05 WS-VALID-PAYMENT-SW          PIC X VALUE 'Y'.
016200         88 VALID-PAYMENT                VALUE 'Y'.
016300     05 WS-DUPLICATE-FOUND-SW        PIC X VALUE 'N'.
016400         88 DUPLICATE-FOUND              VALUE 'Y'.
016500     05 WS-ACCOUNT-FOUND-SW          PIC X VALUE 'N'.
016600         88 ACCOUNT-FOUND                VALUE 'Y'.
016650     05 WS-SEARCH-ACCT-ID            PIC X(36).
016680     05 FILLER                       PIC X(04).
016700
016800 01  WS-FILE-STATUS-FIELDS.
016900     05 WS-SUBMIT-FS                 PIC XX.
017000         88 SUBMIT-OK                    VALUE '00'.
017100     05 WS-ACCTIN-FS                 PIC XX.
017200         88 ACCTIN-OK                    VALUE '00'.
017300     05 WS-PMSTIN-FS                 PIC XX.
017400         88 PMSTIN-OK                    VALUE '00'.
017500     05 WS-PMSTOUT-FS                PIC XX.
017600         88 PMSTOUT-OK                   VALUE '00'.
017700     05 WS-PEND-FS                   PIC XX.
017800         88 PEND-OK                      VALUE '00'.
017900     05 WS-REJ-FS                    PIC XX.
018000         88 REJ-OK                       VALUE '00'.
018100     05 WS-RPT-FS                    PIC XX.
018200         88 RPT-OK                       VALUE '00'.
018250     05 FILLER                       PIC X(04).
018300
018400     COPY COPYLIB-ACCTTAB.
018500
018700 01  WS-PAYMENT-KEY-TABLE.
018800     03 WS-PAYMENT-KEY-ENTRY OCCURS 1 TO 20000 TIMES
018900                             DEPENDING ON WS-PAYMENT-KEY-COUNT
019000                             INDEXED BY WS-PMT-IDX.
019100         05 WS-TAB-IDEMPOTENCY-KEY       PIC X(64).
019150         05 FILLER                       PIC X(04).
019200
019300     COPY COPYLIB-ERRCODE.
019400
019500 01  WS-RUN-DATE                     PIC 9(8).
019600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
019700     03 WS-RUN-CCYY                  PIC 9(4).
019800     03 WS-RUN-MM                    PIC 9(2).
019900     03 WS-RUN-DD                    PIC 9(2).
019910
019920*    one clock reading per submitted payment, stamped on
019930*    PMT-SUBMIT-DATE/TIME whether the payment is accepted
019940*    or rejected - split the same way WS-RUN-DATE-R is.
019950 01  WS-SUBMIT-STAMP                 PIC 9(14).
019960 01  WS-SUBMIT-STAMP-R REDEFINES WS-SUBMIT-STAMP.
019970     03 WS-SUBMIT-STAMP-DATE         PIC 9(8).
019980     03 WS-SUBMIT-STAMP-TIME         PIC 9(6).
020000
020100 01  WS-INTAKE-TOTALS-DATA.
020200     03 FILLER                       PIC X(30)
020300                                      VALUE 'PAYMENTS ACCEPTED'.
020400     03 FILLER                       PIC S9(8) COMP VALUE ZERO.
020500     03 FILLER                       PIC S9(13)V9(2) COMP-3
020600                                      VALUE ZERO.
020610     03 FILLER                       PIC X(04) VALUE SPACE.
020700     03 FILLER                       PIC X(30)
020800                                      VALUE 'PAYMENTS REJECTED'.
020900     03 FILLER                       PIC S9(8) COMP VALUE ZERO.
021000     03 FILLER                       PIC S9(13)V9(2) COMP-3
021100                                      VALUE ZERO.
021110     03 FILLER                       PIC X(04) VALUE SPACE.
021200     03 FILLER                       PIC X(30)
021300                                      VALUE 'DUPLICATE PAYMENTS'.
021400     03 FILLER                       PIC S9(8) COMP VALUE ZERO.
021500     03 FILLER                       PIC S9(13)V9(2) COMP-3
021600                                      VALUE ZERO.
021610     03 FILLER                       PIC X(04) VALUE SPACE.
021700 01  WS-INTAKE-TOTALS REDEFINES WS-INTAKE-TOTALS-DATA.
021800     03 WS-INTAKE-BUCKET OCCURS 3 TIMES
021900                         INDEXED BY WS-INTAKE-IDX.
022000         05 WS-INTAKE-LABEL          PIC X(30).
022100         05 WS-INTAKE-COUNT          PIC S9(8) COMP.
022200         05 WS-INTAKE-AMOUNT         PIC S9(13)V9(2) COMP-3.
022210         05 FILLER                   PIC X(04).
022300*    WS-INTAKE-BUCKET(1) IS ACCEPTED, (2) IS REJECTED,
022400*    (3) IS DUPLICATE - SEE 800-ACCUMULATE-TOTALS.
022500
022600 01  WS-CONTROL-PRINT-LINE.
022700     05 WS-CP-LABEL                  PIC X(30).
022800     05 WS-CP-COUNT                  PIC ZZZZZZZ9.
022900     05 WS-CP-AMOUNT                 PIC ZZZZZZZZZZZZ9.99.
023000     05 FILLER                       PIC X(6) VALUE SPACE.
023100
023200     COPY COPYLIB-Z0900-error-wkstg.
023300
024400 LINKAGE SECTION.
024500*---------------------------------------------------------
024600**********************************************************
024700 PROCEDURE DIVISION.
024800 000-VALIDATE-PAYMENTS.
024900
025000     PERFORM 100-INIT
025100     PERFORM 200-VALIDATE-ONE-PAYMENT UNTIL EOF-SUBMIT
025200     PERFORM 800-END-INTAKE
025300
025400     STOP RUN
025500     .
025600**********************************************************
025700 100-INIT.
025800
025900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
026000
026100     OPEN INPUT  ACCOUNT-MASTER-IN
026200                 PAYMENT-MASTER-IN
026300                 PAYMENT-SUBMIT-IN
026400     OPEN OUTPUT PAYMENT-MASTER-OUT
026500                 PAYMENT-PENDING-OUT
026600                 PAYMENT-REJECTED-OUT
026700                 CONTROL-REPORT-OUT
026800
026900     IF NOT ACCTIN-OK OR NOT PMSTIN-OK OR NOT SUBMIT-OK
027000         MOVE '100-INIT' TO WC-MSG-PARA
027100         MOVE 'PMTVALID OPEN' TO WC-MSG-SRCFILE
027200         MOVE WS-ACCTIN-FS TO WC-MSG-FILESTATUS
027300         PERFORM Z0900-ERROR-ROUTINE
027400         STOP RUN
027500     END-IF
027600
027700     READ ACCOUNT-MASTER-IN
027800         AT END SET EOF-ACCTIN TO TRUE
027900     END-READ
028000     PERFORM 110-LOAD-ACCOUNT-TABLE UNTIL EOF-ACCTIN
028100
028200     READ PAYMENT-MASTER-IN
028300         AT END SET EOF-PMSTIN TO TRUE
028400     END-READ
028500     PERFORM 120-LOAD-PAYMENT-MASTER UNTIL EOF-PMSTIN
028600
028700     READ PAYMENT-SUBMIT-IN
028800         AT END SET EOF-SUBMIT TO TRUE
028900     END-READ
029000     .
029100**********************************************************
029200 110-LOAD-ACCOUNT-TABLE.
029300
029400     ADD 1 TO WS-ACCOUNT-COUNT
029500     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT
029600     MOVE ACCT-ID TO WS-TAB-ACCT-ID (WS-ACCT-IDX)
029700     MOVE ACCT-BALANCE TO WS-TAB-ACCT-BALANCE (WS-ACCT-IDX)
029800     MOVE ACCT-CURRENCY TO WS-TAB-ACCT-CURRENCY (WS-ACCT-IDX)
029900
030000     IF ACCT-CURRENCY NOT ALPHA-CURRENCY
030100         MOVE '110-LOAD-ACCOUNT-TABLE' TO WC-MSG-PARA
030200         MOVE 'ACCOUNT-MASTER-IN' TO WC-MSG-SRCFILE
030300         MOVE 'BAD CURRENCY CODE ON MASTER' TO WC-LOG-TEXT
030400         CALL 'errlog' USING WC-LOG-TEXT
030500     END-IF
030600
030700     READ ACCOUNT-MASTER-IN
030800         AT END SET EOF-ACCTIN TO TRUE
030900     END-READ
031000     .
031100**********************************************************
031200 120-LOAD-PAYMENT-MASTER.
031300
031400     ADD 1 TO WS-PAYMENT-KEY-COUNT
031500     SET WS-PMT-IDX TO WS-PAYMENT-KEY-COUNT
031600     MOVE PMT-IDEMPOTENCY-KEY OF PMSTIN-PAYMENT-RECORD
031700         TO WS-TAB-IDEMPOTENCY-KEY (WS-PMT-IDX)
031800
031900     MOVE PMSTIN-PAYMENT-RECORD TO PMSTOUT-PAYMENT-RECORD
032000     WRITE PMSTOUT-PAYMENT-RECORD
032100
032200     READ PAYMENT-MASTER-IN
032300         AT END SET EOF-PMSTIN TO TRUE
032400     END-READ
032500     .
032600**********************************************************
032700 200-VALIDATE-ONE-PAYMENT.
032800
032900     MOVE 'Y' TO WS-VALID-PAYMENT-SW
033000     MOVE 'N' TO WS-DUPLICATE-FOUND-SW
033100     MOVE SUBMIT-PAYMENT-RECORD TO PENDING-PAYMENT-RECORD
033110
033120*    stamp every submitted payment with the intake clock
033130*    reading, accepted or rejected - PMT-POSTED-DATE/TIME
033140*    is left zero here and filled in by PmtPost.
033150     ACCEPT WS-SUBMIT-STAMP-DATE FROM DATE YYYYMMDD
033160     ACCEPT WS-SUBMIT-STAMP-TIME FROM TIME
033170     MOVE WS-SUBMIT-STAMP-DATE
033180         TO PMT-SUBMIT-DATE OF PENDING-PAYMENT-RECORD
033190     MOVE WS-SUBMIT-STAMP-TIME
033195         TO PMT-SUBMIT-TIME OF PENDING-PAYMENT-RECORD
033200
033300     PERFORM 210-CHECK-DUPLICATE
033400
033500     IF NOT DUPLICATE-FOUND
033600         PERFORM 220-CHECK-SAME-ACCOUNT
033700         IF VALID-PAYMENT
033800             PERFORM 230-CHECK-SENDER-EXISTS
033900         END-IF
034000         IF VALID-PAYMENT
034100             PERFORM 240-CHECK-RECEIVER-EXISTS
034200         END-IF
034300         IF VALID-PAYMENT
034400             PERFORM 250-CHECK-POSITIVE-AMOUNT
034500         END-IF
034600
034700         IF VALID-PAYMENT
034800             PERFORM 300-ACCEPT-PAYMENT
034900         ELSE
035000             PERFORM 350-REJECT-PAYMENT
035100         END-IF
035200     END-IF
035300
035400     READ PAYMENT-SUBMIT-IN
035500         AT END SET EOF-SUBMIT TO TRUE
035600     END-READ
035700     .
035800**********************************************************
035900 210-CHECK-DUPLICATE.
036000
036100     SET WS-PMT-IDX TO 1
036200     SEARCH WS-PAYMENT-KEY-ENTRY
036300         AT END CONTINUE
036400         WHEN WS-TAB-IDEMPOTENCY-KEY (WS-PMT-IDX)
036500             = PMT-IDEMPOTENCY-KEY OF SUBMIT-PAYMENT-RECORD
036600             SET DUPLICATE-FOUND TO TRUE
036700             ADD 1 TO WS-INTAKE-COUNT (3)
036800             ADD PMT-AMOUNT OF SUBMIT-PAYMENT-RECORD
036850                 TO WS-INTAKE-AMOUNT (3)
036900     END-SEARCH
037000     .
037100**********************************************************
037200 220-CHECK-SAME-ACCOUNT.
037300
037400     IF PMT-SENDER-ACCT-ID OF SUBMIT-PAYMENT-RECORD
037450         = PMT-RECEIVER-ACCT-ID OF SUBMIT-PAYMENT-RECORD
037500         MOVE 'N' TO WS-VALID-PAYMENT-SW
037600         MOVE 'SAME_ACCOUNT'
037650             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
037700         MOVE 'SENDER AND RECEIVER ACCOUNT ARE THE SAME'
037800             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
037900     END-IF
038000     .
038100**********************************************************
038200 230-CHECK-SENDER-EXISTS.
038300
038350     MOVE PMT-SENDER-ACCT-ID OF SUBMIT-PAYMENT-RECORD
038380         TO WS-SEARCH-ACCT-ID
038400     PERFORM 260-FIND-ACCOUNT
038600
038700     IF NOT ACCOUNT-FOUND
038800         MOVE 'N' TO WS-VALID-PAYMENT-SW
038900         MOVE 'SENDER_ACCOUNT_NOT_FOUND'
039000             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
039100         MOVE 'SENDER ACCOUNT NOT ON MASTER'
039200             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
039300     END-IF
039400     .
039500**********************************************************
039600 240-CHECK-RECEIVER-EXISTS.
039650
039680     MOVE PMT-RECEIVER-ACCT-ID OF SUBMIT-PAYMENT-RECORD
039690         TO WS-SEARCH-ACCT-ID
039800     PERFORM 260-FIND-ACCOUNT
040000
040100     IF NOT ACCOUNT-FOUND
040200         MOVE 'N' TO WS-VALID-PAYMENT-SW
040300         MOVE 'RECEIVER_ACCOUNT_NOT_FOUND'
040400             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
040500         MOVE 'RECEIVER ACCOUNT NOT ON MASTER'
040600             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
040700     END-IF
040800     .
040900**********************************************************
041000 250-CHECK-POSITIVE-AMOUNT.
041100
041200     IF PMT-AMOUNT OF SUBMIT-PAYMENT-RECORD NOT > ZERO
041300         MOVE 'N' TO WS-VALID-PAYMENT-SW
041400         MOVE 'INVALID_AMOUNT'
041450             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
041500         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
041600             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
041700     END-IF
041800     .
041900**********************************************************
042000 260-FIND-ACCOUNT.
042100
042200     MOVE 'N' TO WS-ACCOUNT-FOUND-SW
042300     SET WS-ACCT-IDX TO 1
042400     SEARCH WS-ACCOUNT-ENTRY
042500         AT END CONTINUE
042600         WHEN WS-TAB-ACCT-ID (WS-ACCT-IDX) = WS-SEARCH-ACCT-ID
042700             SET ACCOUNT-FOUND TO TRUE
042800     END-SEARCH
042900     .
043000**********************************************************
043100 300-ACCEPT-PAYMENT.
043200
043300     MOVE 'PENDING' TO PMT-STATUS OF PENDING-PAYMENT-RECORD
043400     WRITE PENDING-PAYMENT-RECORD
043500
043600     MOVE PENDING-PAYMENT-RECORD TO PMSTOUT-PAYMENT-RECORD
043700     WRITE PMSTOUT-PAYMENT-RECORD
043800
043900     ADD 1 TO WS-INTAKE-COUNT (1)
044000     ADD PMT-AMOUNT OF SUBMIT-PAYMENT-RECORD
044050         TO WS-INTAKE-AMOUNT (1)
044100     .
044200**********************************************************
044300 350-REJECT-PAYMENT.
044400
044500     MOVE 'REJECTED' TO PMT-STATUS OF PENDING-PAYMENT-RECORD
044600     PERFORM 800-LOOKUP-ERROR-NUMERIC
044700
044800     MOVE PENDING-PAYMENT-RECORD TO REJECTED-PAYMENT-RECORD
044900     WRITE REJECTED-PAYMENT-RECORD
045000
045100     MOVE PENDING-PAYMENT-RECORD TO PMSTOUT-PAYMENT-RECORD
045200     WRITE PMSTOUT-PAYMENT-RECORD
045300
045400     ADD 1 TO WS-INTAKE-COUNT (2)
045500     ADD PMT-AMOUNT OF SUBMIT-PAYMENT-RECORD
045550         TO WS-INTAKE-AMOUNT (2)
045600     .
045700**********************************************************
045800 800-LOOKUP-ERROR-NUMERIC.
045900
046000     SET WS-ERROR-IDX TO 1
046100     SEARCH WS-ERROR-CODE-ENTRY
046200         AT END
046250             MOVE 9999
046280                 TO PMT-ERROR-NUMERIC OF PENDING-PAYMENT-RECORD
046400         WHEN WS-ERROR-SYMBOL (WS-ERROR-IDX)
046500             = PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
046600             MOVE WS-ERROR-NUMERIC (WS-ERROR-IDX)
046700                 TO PMT-ERROR-NUMERIC OF PENDING-PAYMENT-RECORD
046800     END-SEARCH
046900     .
047000**********************************************************
047100 800-END-INTAKE.
047200
047300     CLOSE ACCOUNT-MASTER-IN
047400           PAYMENT-MASTER-IN
047500           PAYMENT-MASTER-OUT
047600           PAYMENT-SUBMIT-IN
047700           PAYMENT-PENDING-OUT
047800           PAYMENT-REJECTED-OUT
047900
048000     PERFORM 900-WRITE-INTAKE-REPORT
048100     .
048200**********************************************************
048300 900-WRITE-INTAKE-REPORT.
048400
048500     MOVE SPACE TO CR-PRINT-LINE
048600     STRING 'PAYMENT BATCH CONTROL REPORT - RUN '
048700             WS-RUN-CCYY '-' WS-RUN-MM '-' WS-RUN-DD
048800         DELIMITED BY SIZE INTO CR-PRINT-LINE
048900     WRITE CR-PRINT-LINE
049000
049100     MOVE SPACE TO CR-PRINT-LINE
049200     MOVE 'INTAKE SECTION' TO CR-PRINT-LINE
049300     WRITE CR-PRINT-LINE
049400
049500     SET WS-INTAKE-IDX TO 1
049600     PERFORM 910-PRINT-INTAKE-LINE
049700         VARYING WS-INTAKE-IDX FROM 1 BY 1
049800         UNTIL WS-INTAKE-IDX > 3
049900
050000     CLOSE CONTROL-REPORT-OUT
050100     .
050200**********************************************************
050300 910-PRINT-INTAKE-LINE.
050400
050450     ADD 1 TO WS-RPT-LINE-COUNT
050500     MOVE WS-INTAKE-LABEL (WS-INTAKE-IDX) TO WS-CP-LABEL
050600     MOVE WS-INTAKE-COUNT (WS-INTAKE-IDX) TO WS-CP-COUNT
050700     MOVE WS-INTAKE-AMOUNT (WS-INTAKE-IDX) TO WS-CP-AMOUNT
050800     MOVE WS-CONTROL-PRINT-LINE TO CR-PRINT-LINE
050900     WRITE CR-PRINT-LINE
051000     .
051100**********************************************************
051200 Z0900-ERROR-ROUTINE.
051300
051400     DISPLAY 'PMTVALID I/O ERROR - ' WR-PROGRAM-ERROR-MESSAGE
051500     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
051600     CALL 'errlog' USING WC-LOG-TEXT
051700     .
051800**********************************************************

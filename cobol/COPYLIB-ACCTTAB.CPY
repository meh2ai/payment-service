000100*
000200*  Working storage account table - the account master is
000300*  read wholly into this table at the start of a run and,
000400*  in the posting program, rewritten wholly from it at the
000500*  end of the run.  Every field on ACCOUNT-RECORD has a
000600*  matching entry here, not just the ones the ledger logic
000700*  touches, so a posting run never drops branch, officer
000800*  or status data off the master on its way back out.
000900*  Shared by PmtValid (read-only lookups) and PmtPost
001000*  (lookup, update, rewrite).
001100*  Put this file in the /COPYLIB directory.
001200*
001300*  Include with: 'COPY COPYLIB-ACCTTAB.' in WS.
001400*
001500 01  WS-ACCOUNT-COUNT            PIC S9(8) COMP VALUE ZERO.
001600 01  WS-ACCOUNT-TABLE.
001700     03 WS-ACCOUNT-ENTRY OCCURS 1 TO 5000 TIMES
001800                         DEPENDING ON WS-ACCOUNT-COUNT
001900                         INDEXED BY WS-ACCT-IDX.
002000         05 WS-TAB-ACCT-ID              PIC X(36).
002100         05 WS-TAB-ACCT-BRANCH-CODE     PIC X(04).
002200         05 WS-TAB-ACCT-GL-CODE         PIC X(06).
002300         05 WS-TAB-ACCT-TYPE-CODE       PIC X(02).
002400         05 WS-TAB-ACCT-OFFICER-ID      PIC X(08).
002500         05 WS-TAB-ACCT-REGION-CODE     PIC X(04).
002600         05 WS-TAB-ACCT-STMT-CYCLE      PIC X(02).
002700         05 WS-TAB-ACCT-OPEN-DATE       PIC 9(08).
002800         05 WS-TAB-ACCT-LAST-ACT-DATE   PIC 9(08).
002900         05 WS-TAB-ACCT-LAST-ACT-TIME   PIC 9(06).
003000         05 WS-TAB-ACCT-STATUS-BYTE     PIC X(01).
003100         05 WS-TAB-ACCT-HOLD-REASON     PIC X(04).
003200         05 WS-TAB-ACCT-BALANCE         PIC S9(13)V9(2)
003300                                         COMP-3.
003400         05 WS-TAB-ACCT-CURRENCY        PIC X(3).
003500         05 WS-TAB-ACCT-RESERVED        PIC X(20).
003600         05 FILLER                      PIC X(5).

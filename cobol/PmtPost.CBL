000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PmtPost.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS - LEDGER SYSTEMS.
000600 DATE-WRITTEN. 1988-07-02.
000700 DATE-COMPILED.
000800 SECURITY. PBS INTERNAL USE ONLY.
000900**********************************************************
001000*
001100* Purpose: Ledger posting for the account-to-account
001200*          payment transfer batch.  Reads the payments
001300*          the intake step marked pending, looks up the
001400*          sender and receiver accounts in the working
001500*          account table, locks them in a fixed order to
001600*          dodge deadlock against other posting runs,
001700*          debits the sender and credits the receiver,
001800*          writes a notification record either way, and
001900*          rewrites the account master and appends the
002000*          posting section of the run's control report.
002100*
002200**********************************************************
002300* CHANGE LOG
002400*---------------------------------------------------------
002500* 1988-07-02 BK  REQ PBS-005  Initial version - post
002600*                bankgiro deposits against the branch
002700*                ledger card file.
002800* 1989-05-20 SS  REQ PBS-013  Added the reprocessing
002900*                guard - a rerun of the same job step was
003000*                posting deposits twice.
003100* 1991-02-11 BK  REQ PBS-022  Lock order now taken on the
003200*                account number itself, not arrival order,
003300*                after two branches posted crossing
003400*                transfers at the same minute and the
003500*                ledger card file got corrupted.
003600* 1993-09-17 PB  REQ PBS-033  Control totals split into
003700*                posted/failed buckets for the monthly
003800*                audit, same as the intake side.
003900* 1996-07-08 BK  REQ PBS-048  Account table widened to
004000*                5000 entries to match PmtValid.
004100* 1998-11-04 PB  REQ PBS-Y2K-02  Year 2000 remediation -
004200*                run date now carried CCYYMMDD throughout.
004300* 2001-05-11 SS  REQ PBS-057  Insufficient-balance check
004400*                added ahead of the debit - a large
004500*                transfer was taking an account negative
004600*                with nothing to stop it.
004700* 2005-06-14 BK  REQ PBS-066  Notification record now
004800*                written for failed postings too, not
004900*                just successful ones - the branches
005000*                wanted to see the reason on their report.
005100* 2009-03-02 PB  REQ PBS-071  Error numeric now looked up
005200*                from the shared error code table.
005300* 2014-03-30 SS  REQ PBS-080  Moved off the DB2 customer
005400*                tables onto the flat account master.
005500* 2026-01-22 PB  REQ PBS-118  Payment master is now a flat
005600*                file pair, account master rewritten in
005700*                one pass at end of run like PmtValid.
005710* 2026-02-09 PB  REQ PBS-121  200-POST-ONE-PAYMENT now
005720*                moves the record to PROCESSING before it
005730*                touches the accounts - a crash mid-post
005740*                was leaving a PENDING record that looked
005750*                unstarted when it had already dequeued.
005760* 2026-02-09 PB  REQ PBS-122  WS-EDIT-AMOUNT-FIELD and
005770*                WS-CP-AMOUNT repictured to suppress the
005780*                whole integer part - the old floating
005790*                picture left the fixed digits zero filled
005800*                and the notice amount text came out wrong.
005810* 2026-03-03 PB  REQ PBS-126  Account master widened to carry
005820*                branch, GL, officer and status data that audit
005830*                wanted on the ledger row, not just id/balance/
005840*                currency.  110-LOAD-ACCOUNT-TABLE and 810-
005850*                REWRITE-ONE-ACCOUNT now round-trip every field
005860*                so a posting run doesn't blank out the new
005870*                columns on accounts it never touches.
005880* 2026-03-03 PB  REQ PBS-126  One activity timestamp read per
005890*                payment (WS-ACTIVITY-STAMP-R) now stamps PMT-
005900*                POSTED-DATE/TIME and both legs' account-table
005910*                last-activity fields, and rides into the
005920*                notification record with the batch id.
005930*---------------------------------------------------------
005940**********************************************************
006000 ENVIRONMENT DIVISION.
006100*---------------------------------------------------------
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. PBS-3090.
006400 OBJECT-COMPUTER. PBS-3090.
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 IS WS-RERUN-SWITCH
006800     CLASS ALPHA-CURRENCY IS 'A' THRU 'Z'.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT PAYMENT-PENDING-IN
007200            ASSIGN TO PMTPEND
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-PEND-FS.
007500
007600     SELECT ACCOUNT-MASTER-IN
007700            ASSIGN TO ACCTMSTI
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS WS-ACCTIN-FS.
008000
008100     SELECT ACCOUNT-MASTER-OUT
008200            ASSIGN TO ACCTMSTO
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WS-ACCTOUT-FS.
008500
008600     SELECT NOTIFICATION-OUT
008700            ASSIGN TO NOTEOUT
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS WS-NOTE-FS.
009000
009100     SELECT CONTROL-REPORT-OUT
009200            ASSIGN TO CTLRPT
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS IS WS-RPT-FS.
009500
009600**********************************************************
009700 DATA DIVISION.
009800*---------------------------------------------------------
009900 FILE SECTION.
010000 FD  PAYMENT-PENDING-IN
010100     LABEL RECORDS ARE STANDARD.
010200     COPY COPYLIB-PAYMENT REPLACING
010250            ==PAYMENT-RECORD== BY ==PENDING-PAYMENT-RECORD==.
010400
010500 FD  ACCOUNT-MASTER-IN
010600     LABEL RECORDS ARE STANDARD.
010700     COPY COPYLIB-ACCOUNT REPLACING
010750            ==ACCOUNT-RECORD== BY ==ACCTIN-ACCOUNT-RECORD==.
010900
011000 FD  ACCOUNT-MASTER-OUT
011100     LABEL RECORDS ARE STANDARD.
011200     COPY COPYLIB-ACCOUNT REPLACING
011250            ==ACCOUNT-RECORD== BY ==ACCTOUT-ACCOUNT-RECORD==.
011400
011500 FD  NOTIFICATION-OUT
011600     LABEL RECORDS ARE STANDARD.
011700     COPY COPYLIB-NOTICE.
011800
011900 FD  CONTROL-REPORT-OUT
012000     LABEL RECORDS ARE OMITTED.
012100 01  CR-PRINT-LINE.
012200     03 CR-LINE-TEXT                    PIC X(60).
012300     03 FILLER                          PIC X(6) VALUE SPACE.
012400
012500**********************************************************
012600 WORKING-STORAGE SECTION.
012700*---------------------------------------------------------
012710 77  WS-FIRST-LEG-IDX                PIC S9(8) COMP.
012720 77  WS-SECOND-LEG-IDX               PIC S9(8) COMP.
012730 77  WS-SENDER-IDX                   PIC S9(8) COMP.
012740 77  WS-RECEIVER-IDX                 PIC S9(8) COMP.
012750 77  WS-EDIT-AMOUNT-FIELD            PIC ZZZZZZZZZZZZ9.99.
012800 01  WS-SWITCHES.
012900     05 WS-EOF-PEND-SW               PIC X VALUE 'N'.
013000         88 EOF-PEND                     VALUE 'Y'.
013100     05 WS-EOF-ACCTIN-SW             PIC X VALUE 'N'.
013200         88 EOF-ACCTIN                   VALUE 'Y'.
013300     05 WS-POST-OK-SW                PIC X VALUE 'Y'.
013400         88 POST-OK                      VALUE 'Y'.
013500     05 WS-ACCOUNT-FOUND-SW          PIC X VALUE 'N'.
013600         88 ACCOUNT-FOUND                VALUE 'Y'.
013900     05 WS-SEARCH-ACCT-ID            PIC X(36).
014000     05 FILLER                       PIC X(04).
014100
014200 01  WS-FILE-STATUS-FIELDS.
014300     05 WS-PEND-FS                   PIC XX.
014400         88 PEND-OK                      VALUE '00'.
014500     05 WS-ACCTIN-FS                 PIC XX.
014600         88 ACCTIN-OK                    VALUE '00'.
014700     05 WS-ACCTOUT-FS                PIC XX.
014800         88 ACCTOUT-OK                   VALUE '00'.
014900     05 WS-NOTE-FS                   PIC XX.
015000         88 NOTE-OK                      VALUE '00'.
015100     05 WS-RPT-FS                    PIC XX.
015200         88 RPT-OK                       VALUE '00'.
015300     05 FILLER                       PIC X(04).
015400
015500     COPY COPYLIB-ACCTTAB.
015600
015700     COPY COPYLIB-ERRCODE.
015800
016600 01  WS-RUN-DATE                     PIC 9(8).
016700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
016800     03 WS-RUN-CCYY                  PIC 9(4).
016900     03 WS-RUN-MM                    PIC 9(2).
017000     03 WS-RUN-DD                    PIC 9(2).
017010
017020*    one clock reading per payment, stamped on PMT-POSTED-
017030*    DATE/TIME and carried onto both account table entries
017040*    the payment touches - WS-ACTIVITY-STAMP-R splits it
017050*    the same way WS-RUN-DATE-R splits the run date.
017060 01  WS-ACTIVITY-STAMP               PIC 9(14).
017070 01  WS-ACTIVITY-STAMP-R REDEFINES WS-ACTIVITY-STAMP.
017080     03 WS-ACTIVITY-STAMP-DATE       PIC 9(8).
017090     03 WS-ACTIVITY-STAMP-TIME       PIC 9(6).
017100
017200 01  WS-POSTING-TOTALS-DATA.
017300     03 FILLER                       PIC X(30)
017400                                      VALUE 'PAYMENTS POSTED'.
017500     03 FILLER                       PIC S9(8) COMP VALUE ZERO.
017600     03 FILLER                       PIC S9(13)V9(2) COMP-3
017700                                      VALUE ZERO.
017710     03 FILLER                       PIC X(04) VALUE SPACE.
017800     03 FILLER                       PIC X(30)
017900                                      VALUE 'PAYMENTS FAILED'.
018000     03 FILLER                       PIC S9(8) COMP VALUE ZERO.
018100     03 FILLER                       PIC S9(13)V9(2) COMP-3
018200                                      VALUE ZERO.
018210     03 FILLER                       PIC X(04) VALUE SPACE.
018300 01  WS-POSTING-TOTALS REDEFINES WS-POSTING-TOTALS-DATA.
018400     03 WS-POSTING-BUCKET OCCURS 2 TIMES
018500                          INDEXED BY WS-POSTING-IDX.
018600         05 WS-POSTING-LABEL         PIC X(30).
018700         05 WS-POSTING-COUNT         PIC S9(8) COMP.
018800         05 WS-POSTING-AMOUNT        PIC S9(13)V9(2) COMP-3.
018810         05 FILLER                   PIC X(04).
018900*    WS-POSTING-BUCKET(1) IS POSTED, (2) IS FAILED -
019000*    SEE 150-POST-SUCCESS AND 170-POST-FAILURE.
019100
019300
019400 01  WS-CONTROL-PRINT-LINE.
019500     05 WS-CP-LABEL                  PIC X(30).
019600     05 WS-CP-COUNT                  PIC ZZZZZZZ9.
019700     05 WS-CP-AMOUNT                 PIC ZZZZZZZZZZZZ9.99.
019800     05 FILLER                       PIC X(6) VALUE SPACE.
019900
020000     COPY COPYLIB-Z0900-error-wkstg.
020100
020200 LINKAGE SECTION.
020300*---------------------------------------------------------
020400**********************************************************
020500 PROCEDURE DIVISION.
020600 000-POST-PAYMENTS.
020700
020800     PERFORM 100-INIT
020900     PERFORM 200-POST-ONE-PAYMENT UNTIL EOF-PEND
021000     PERFORM 800-END-POSTING
021100
021200     STOP RUN
021300     .
021400**********************************************************
021500 100-INIT.
021600
021700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
021800
021900     OPEN INPUT  ACCOUNT-MASTER-IN
022000                 PAYMENT-PENDING-IN
022100     OPEN OUTPUT NOTIFICATION-OUT
022200     OPEN EXTEND CONTROL-REPORT-OUT
022300
022400     IF NOT ACCTIN-OK OR NOT PEND-OK
022500         MOVE '100-INIT' TO WC-MSG-PARA
022600         MOVE 'PMTPOST OPEN' TO WC-MSG-SRCFILE
022700         MOVE WS-ACCTIN-FS TO WC-MSG-FILESTATUS
022800         PERFORM Z0900-ERROR-ROUTINE
022900         STOP RUN
023000     END-IF
023100
023200     READ ACCOUNT-MASTER-IN
023300         AT END SET EOF-ACCTIN TO TRUE
023400     END-READ
023500     PERFORM 110-LOAD-ACCOUNT-TABLE UNTIL EOF-ACCTIN
023600
023700     READ PAYMENT-PENDING-IN
023800         AT END SET EOF-PEND TO TRUE
023900     END-READ
024000     .
024100**********************************************************
024200 110-LOAD-ACCOUNT-TABLE.
024210
024220     ADD 1 TO WS-ACCOUNT-COUNT
024230     SET WS-ACCT-IDX TO WS-ACCOUNT-COUNT
024240     MOVE ACCT-ID OF ACCTIN-ACCOUNT-RECORD
024250         TO WS-TAB-ACCT-ID (WS-ACCT-IDX)
024260     MOVE ACCT-BRANCH-CODE OF ACCTIN-ACCOUNT-RECORD
024270         TO WS-TAB-ACCT-BRANCH-CODE (WS-ACCT-IDX)
024280     MOVE ACCT-GL-CODE OF ACCTIN-ACCOUNT-RECORD
024290         TO WS-TAB-ACCT-GL-CODE (WS-ACCT-IDX)
024300     MOVE ACCT-TYPE-CODE OF ACCTIN-ACCOUNT-RECORD
024310         TO WS-TAB-ACCT-TYPE-CODE (WS-ACCT-IDX)
024320     MOVE ACCT-OFFICER-ID OF ACCTIN-ACCOUNT-RECORD
024330         TO WS-TAB-ACCT-OFFICER-ID (WS-ACCT-IDX)
024340     MOVE ACCT-REGION-CODE OF ACCTIN-ACCOUNT-RECORD
024350         TO WS-TAB-ACCT-REGION-CODE (WS-ACCT-IDX)
024360     MOVE ACCT-STATEMENT-CYCLE OF ACCTIN-ACCOUNT-RECORD
024370         TO WS-TAB-ACCT-STMT-CYCLE (WS-ACCT-IDX)
024380     MOVE ACCT-OPEN-DATE OF ACCTIN-ACCOUNT-RECORD
024390         TO WS-TAB-ACCT-OPEN-DATE (WS-ACCT-IDX)
024400     MOVE ACCT-LAST-ACTIVITY-DATE OF ACCTIN-ACCOUNT-RECORD
024410         TO WS-TAB-ACCT-LAST-ACT-DATE (WS-ACCT-IDX)
024420     MOVE ACCT-LAST-ACTIVITY-TIME OF ACCTIN-ACCOUNT-RECORD
024430         TO WS-TAB-ACCT-LAST-ACT-TIME (WS-ACCT-IDX)
024440     MOVE ACCT-STATUS-BYTE OF ACCTIN-ACCOUNT-RECORD
024450         TO WS-TAB-ACCT-STATUS-BYTE (WS-ACCT-IDX)
024460     MOVE ACCT-HOLD-REASON-CODE OF ACCTIN-ACCOUNT-RECORD
024470         TO WS-TAB-ACCT-HOLD-REASON (WS-ACCT-IDX)
024480     MOVE ACCT-BALANCE OF ACCTIN-ACCOUNT-RECORD
024490         TO WS-TAB-ACCT-BALANCE (WS-ACCT-IDX)
024500     MOVE ACCT-CURRENCY OF ACCTIN-ACCOUNT-RECORD
024510         TO WS-TAB-ACCT-CURRENCY (WS-ACCT-IDX)
024520     MOVE ACCT-RESERVED-AREA OF ACCTIN-ACCOUNT-RECORD
024530         TO WS-TAB-ACCT-RESERVED (WS-ACCT-IDX)
025200
025300     READ ACCOUNT-MASTER-IN
025400         AT END SET EOF-ACCTIN TO TRUE
025500     END-READ
025600     .
025700**********************************************************
025800 200-POST-ONE-PAYMENT.
025900
026000     MOVE 'Y' TO WS-POST-OK-SW
026100
026150     IF PMT-STATUS-IS-PENDING OF PENDING-PAYMENT-RECORD
026152*        dequeued for posting - record moves out of PENDING
026154*        before we even touch the accounts, so a crash mid-
026156*        post shows up as PROCESSING on a restart, not PENDING
026158         MOVE 'PROCESSING'
026159             TO PMT-STATUS OF PENDING-PAYMENT-RECORD
026161         ACCEPT WS-ACTIVITY-STAMP-DATE FROM DATE YYYYMMDD
026162         ACCEPT WS-ACTIVITY-STAMP-TIME FROM TIME
026163         MOVE WS-ACTIVITY-STAMP-DATE
026164             TO PMT-POSTED-DATE OF PENDING-PAYMENT-RECORD
026165         MOVE WS-ACTIVITY-STAMP-TIME
026166             TO PMT-POSTED-TIME OF PENDING-PAYMENT-RECORD
026200         PERFORM 210-LOOKUP-ACCOUNTS
026400         IF POST-OK
026500             PERFORM 220-ORDER-ACCOUNTS
026520*           lock the lower account id first, every time,
026540*           so two payments crossing the same pair of
026560*           accounts in opposite directions can never
026580*           deadlock against each other
026600             PERFORM 230-APPLY-DEBIT
026700         END-IF
026800         IF POST-OK
026900             PERFORM 240-APPLY-CREDIT
027000         END-IF
027100
027200         IF POST-OK
027300             PERFORM 250-POST-SUCCESS
027400         ELSE
027500             PERFORM 270-POST-FAILURE
027600         END-IF
027700     ELSE
027800*        already processed by an earlier run of this step -
027900*        the reprocessing guard leaves it exactly as found
028000         CONTINUE
028100     END-IF
028200
028300     READ PAYMENT-PENDING-IN
028400         AT END SET EOF-PEND TO TRUE
028500     END-READ
028600     .
028700**********************************************************
028800 210-LOOKUP-ACCOUNTS.
028900
029000     MOVE PMT-SENDER-ACCT-ID OF PENDING-PAYMENT-RECORD
029100         TO WS-SEARCH-ACCT-ID
029200     PERFORM 280-FIND-ACCOUNT
029300     IF ACCOUNT-FOUND
029400         SET WS-SENDER-IDX TO WS-ACCT-IDX
029500     ELSE
029600         MOVE 'N' TO WS-POST-OK-SW
029700         MOVE 'SENDER_ACCOUNT_NOT_FOUND'
029800             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
029900         MOVE 'SENDER ACCOUNT NOT ON MASTER AT POSTING TIME'
030000             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
030100     END-IF
030200
030300     MOVE PMT-RECEIVER-ACCT-ID OF PENDING-PAYMENT-RECORD
030400         TO WS-SEARCH-ACCT-ID
030500     PERFORM 280-FIND-ACCOUNT
030600     IF ACCOUNT-FOUND
030700         SET WS-RECEIVER-IDX TO WS-ACCT-IDX
030800     ELSE
030900         MOVE 'N' TO WS-POST-OK-SW
031000         MOVE 'RECEIVER_ACCOUNT_NOT_FOUND'
031100             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
031200         MOVE 'RECEIVER ACCOUNT NOT ON MASTER AT POSTING TIME'
031300             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
031400     END-IF
031500     .
031600**********************************************************
031700 220-ORDER-ACCOUNTS.
031800
031900     IF WS-TAB-ACCT-ID (WS-SENDER-IDX)
032000             < WS-TAB-ACCT-ID (WS-RECEIVER-IDX)
032100         SET WS-FIRST-LEG-IDX  TO WS-SENDER-IDX
032200         SET WS-SECOND-LEG-IDX TO WS-RECEIVER-IDX
032300     ELSE
032400         SET WS-FIRST-LEG-IDX  TO WS-RECEIVER-IDX
032500         SET WS-SECOND-LEG-IDX TO WS-SENDER-IDX
032600     END-IF
032700*    the lock order itself has no further bearing on this
032800*    program beyond the comparison above - a single-threaded
032900*    batch step does not need to actually serialize the
033000*    table updates, only later concurrent posting programs
033100*    reading this table would need to honour the order
033200     .
033300**********************************************************
033400 230-APPLY-DEBIT.
033500
033600     IF WS-TAB-ACCT-BALANCE (WS-SENDER-IDX)
033700             < PMT-AMOUNT OF PENDING-PAYMENT-RECORD
033800         MOVE 'N' TO WS-POST-OK-SW
033900         MOVE 'INSUFFICIENT_BALANCE'
034000             TO PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
034100         MOVE 'SENDER BALANCE TOO LOW FOR THIS TRANSFER'
034200             TO PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
034300     ELSE
034400         SUBTRACT PMT-AMOUNT OF PENDING-PAYMENT-RECORD
034500             FROM WS-TAB-ACCT-BALANCE (WS-SENDER-IDX)
034550         MOVE WS-ACTIVITY-STAMP-DATE
034560             TO WS-TAB-ACCT-LAST-ACT-DATE (WS-SENDER-IDX)
034570         MOVE WS-ACTIVITY-STAMP-TIME
034580             TO WS-TAB-ACCT-LAST-ACT-TIME (WS-SENDER-IDX)
034600     END-IF
034700     .
034800**********************************************************
034900 240-APPLY-CREDIT.
035000
035100     ADD PMT-AMOUNT OF PENDING-PAYMENT-RECORD
035200         TO WS-TAB-ACCT-BALANCE (WS-RECEIVER-IDX)
035210     MOVE WS-ACTIVITY-STAMP-DATE
035220         TO WS-TAB-ACCT-LAST-ACT-DATE (WS-RECEIVER-IDX)
035230     MOVE WS-ACTIVITY-STAMP-TIME
035240         TO WS-TAB-ACCT-LAST-ACT-TIME (WS-RECEIVER-IDX)
035300     .
035400**********************************************************
035500 250-POST-SUCCESS.
035600
035700     MOVE 'COMPLETED' TO PMT-STATUS OF PENDING-PAYMENT-RECORD
035800     PERFORM 260-WRITE-NOTIFICATION
035900
036000     ADD 1 TO WS-POSTING-COUNT (1)
036100     ADD PMT-AMOUNT OF PENDING-PAYMENT-RECORD
036200         TO WS-POSTING-AMOUNT (1)
036300     .
036400**********************************************************
036500 260-WRITE-NOTIFICATION.
036600
036700     PERFORM 265-EDIT-AMOUNT
036800
036900     MOVE PMT-ID OF PENDING-PAYMENT-RECORD       TO NOTE-PMT-ID
037000     MOVE PMT-SENDER-ACCT-ID OF PENDING-PAYMENT-RECORD
037100         TO NOTE-SENDER-ACCT-ID
037200     MOVE PMT-RECEIVER-ACCT-ID OF PENDING-PAYMENT-RECORD
037300         TO NOTE-RECEIVER-ACCT-ID
037400     MOVE WS-EDIT-AMOUNT-FIELD                   TO NOTE-AMOUNT
037500     MOVE PMT-CURRENCY OF PENDING-PAYMENT-RECORD TO NOTE-CURRENCY
037600     MOVE PMT-STATUS OF PENDING-PAYMENT-RECORD   TO NOTE-STATUS
037700     MOVE PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
037800         TO NOTE-ERROR-CODE
037900     MOVE PMT-ERROR-NUMERIC OF PENDING-PAYMENT-RECORD
038000         TO NOTE-ERROR-NUMERIC
038100     MOVE PMT-ERROR-MESSAGE OF PENDING-PAYMENT-RECORD
038200         TO NOTE-ERROR-MESSAGE
038210     MOVE PMT-BATCH-ID OF PENDING-PAYMENT-RECORD TO NOTE-BATCH-ID
038220     MOVE PMT-POSTED-DATE OF PENDING-PAYMENT-RECORD
038230         TO NOTE-POSTED-DATE
038240     MOVE PMT-POSTED-TIME OF PENDING-PAYMENT-RECORD
038250         TO NOTE-POSTED-TIME
038300
038400     WRITE NOTIFICATION-RECORD
038500     .
038600**********************************************************
038700 265-EDIT-AMOUNT.
038800
038900     MOVE PMT-AMOUNT OF PENDING-PAYMENT-RECORD
039000         TO WS-EDIT-AMOUNT-FIELD
039100     .
039200**********************************************************
039300 270-POST-FAILURE.
039400
039500     MOVE 'FAILED' TO PMT-STATUS OF PENDING-PAYMENT-RECORD
039600     PERFORM 280-LOOKUP-ERROR-NUMERIC
039700     PERFORM 260-WRITE-NOTIFICATION
039800
039900     ADD 1 TO WS-POSTING-COUNT (2)
040000     ADD PMT-AMOUNT OF PENDING-PAYMENT-RECORD
040100         TO WS-POSTING-AMOUNT (2)
040200     .
040300**********************************************************
040400 280-FIND-ACCOUNT.
040500
040600     MOVE 'N' TO WS-ACCOUNT-FOUND-SW
040800     SET WS-ACCT-IDX TO 1
040900     SEARCH WS-ACCOUNT-ENTRY
041000         AT END CONTINUE
041100         WHEN WS-TAB-ACCT-ID (WS-ACCT-IDX) = WS-SEARCH-ACCT-ID
041200             SET ACCOUNT-FOUND TO TRUE
041300     END-SEARCH
041400     .
041500**********************************************************
041600 280-LOOKUP-ERROR-NUMERIC.
041700
041800     SET WS-ERROR-IDX TO 1
041900     SEARCH WS-ERROR-CODE-ENTRY
042000         AT END
042100             MOVE 9999
042200                 TO PMT-ERROR-NUMERIC OF PENDING-PAYMENT-RECORD
042300         WHEN WS-ERROR-SYMBOL (WS-ERROR-IDX)
042400             = PMT-ERROR-CODE OF PENDING-PAYMENT-RECORD
042500             MOVE WS-ERROR-NUMERIC (WS-ERROR-IDX)
042600                 TO PMT-ERROR-NUMERIC OF PENDING-PAYMENT-RECORD
042700     END-SEARCH
042800     .
042900**********************************************************
043000 800-END-POSTING.
043100
043200     CLOSE ACCOUNT-MASTER-IN
043300           PAYMENT-PENDING-IN
043400           NOTIFICATION-OUT
043500
043600     OPEN OUTPUT ACCOUNT-MASTER-OUT
043700     SET WS-ACCT-IDX TO 1
043800     PERFORM 810-REWRITE-ONE-ACCOUNT
043900         VARYING WS-ACCT-IDX FROM 1 BY 1
044000         UNTIL WS-ACCT-IDX > WS-ACCOUNT-COUNT
044100     CLOSE ACCOUNT-MASTER-OUT
044200
044300     PERFORM 900-WRITE-POSTING-REPORT
044400     .
044500**********************************************************
044600 810-REWRITE-ONE-ACCOUNT.
044610
044620     MOVE WS-TAB-ACCT-ID (WS-ACCT-IDX)
044630         TO ACCT-ID OF ACCTOUT-ACCOUNT-RECORD
044640     MOVE WS-TAB-ACCT-BRANCH-CODE (WS-ACCT-IDX)
044650         TO ACCT-BRANCH-CODE OF ACCTOUT-ACCOUNT-RECORD
044660     MOVE WS-TAB-ACCT-GL-CODE (WS-ACCT-IDX)
044670         TO ACCT-GL-CODE OF ACCTOUT-ACCOUNT-RECORD
044680     MOVE WS-TAB-ACCT-TYPE-CODE (WS-ACCT-IDX)
044690         TO ACCT-TYPE-CODE OF ACCTOUT-ACCOUNT-RECORD
044700     MOVE WS-TAB-ACCT-OFFICER-ID (WS-ACCT-IDX)
044710         TO ACCT-OFFICER-ID OF ACCTOUT-ACCOUNT-RECORD
044720     MOVE WS-TAB-ACCT-REGION-CODE (WS-ACCT-IDX)
044730         TO ACCT-REGION-CODE OF ACCTOUT-ACCOUNT-RECORD
044740     MOVE WS-TAB-ACCT-STMT-CYCLE (WS-ACCT-IDX)
044750         TO ACCT-STATEMENT-CYCLE OF ACCTOUT-ACCOUNT-RECORD
044760     MOVE WS-TAB-ACCT-OPEN-DATE (WS-ACCT-IDX)
044770         TO ACCT-OPEN-DATE OF ACCTOUT-ACCOUNT-RECORD
044780     MOVE WS-TAB-ACCT-LAST-ACT-DATE (WS-ACCT-IDX)
044790         TO ACCT-LAST-ACTIVITY-DATE OF ACCTOUT-ACCOUNT-RECORD
044800     MOVE WS-TAB-ACCT-LAST-ACT-TIME (WS-ACCT-IDX)
044810         TO ACCT-LAST-ACTIVITY-TIME OF ACCTOUT-ACCOUNT-RECORD
044820     MOVE WS-TAB-ACCT-STATUS-BYTE (WS-ACCT-IDX)
044830         TO ACCT-STATUS-BYTE OF ACCTOUT-ACCOUNT-RECORD
044840     MOVE WS-TAB-ACCT-HOLD-REASON (WS-ACCT-IDX)
044850         TO ACCT-HOLD-REASON-CODE OF ACCTOUT-ACCOUNT-RECORD
044860     MOVE WS-TAB-ACCT-BALANCE (WS-ACCT-IDX)
044870         TO ACCT-BALANCE OF ACCTOUT-ACCOUNT-RECORD
044880     MOVE WS-TAB-ACCT-CURRENCY (WS-ACCT-IDX)
044890         TO ACCT-CURRENCY OF ACCTOUT-ACCOUNT-RECORD
044900     MOVE WS-TAB-ACCT-RESERVED (WS-ACCT-IDX)
044910         TO ACCT-RESERVED-AREA OF ACCTOUT-ACCOUNT-RECORD
045400     WRITE ACCTOUT-ACCOUNT-RECORD
045500     .
045600**********************************************************
045700 900-WRITE-POSTING-REPORT.
045800
045900     MOVE SPACE TO CR-PRINT-LINE
046000     MOVE 'POSTING SECTION' TO CR-PRINT-LINE
046100     WRITE CR-PRINT-LINE
046200
046300     SET WS-POSTING-IDX TO 1
046400     PERFORM 910-PRINT-POSTING-LINE
046500         VARYING WS-POSTING-IDX FROM 1 BY 1
046600         UNTIL WS-POSTING-IDX > 2
046700
046800     CLOSE CONTROL-REPORT-OUT
046900     .
047000**********************************************************
047100 910-PRINT-POSTING-LINE.
047200
047300     MOVE WS-POSTING-LABEL (WS-POSTING-IDX)  TO WS-CP-LABEL
047400     MOVE WS-POSTING-COUNT (WS-POSTING-IDX)  TO WS-CP-COUNT
047500     MOVE WS-POSTING-AMOUNT (WS-POSTING-IDX) TO WS-CP-AMOUNT
047600     MOVE WS-CONTROL-PRINT-LINE TO CR-PRINT-LINE
047700     WRITE CR-PRINT-LINE
047800     .
047900**********************************************************
048000 Z0900-ERROR-ROUTINE.
048100
048200     DISPLAY 'PMTPOST I/O ERROR - ' WR-PROGRAM-ERROR-MESSAGE
048300     MOVE WR-PROGRAM-ERROR-MESSAGE TO WC-LOG-TEXT
048400     CALL 'errlog' USING WC-LOG-TEXT
048500     .
048600**********************************************************

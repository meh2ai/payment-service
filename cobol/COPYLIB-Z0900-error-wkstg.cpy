000100*
000200*  Working storage data structure for the file-status
000300*  error routine.
000400*  Put this file in the /COPYLIB directory.
000500*
000600*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000700*
000800* 2026-01 PB  re-purposed from the SQLCODE logger for the
000900*             payment batch - no database in this system,
001000*             so the handler now carries a file-status code
001100*             instead of a SQLCODE / DSNTIAR message area.
001200*
001300 01  WC-LOG-TEXT              PIC X(80)     VALUE SPACE.
001400 01  W9-SPACE-CNT             PIC S9(4) COMP VALUE ZERO.
001500 01  WR-ERROR-HANDLER.
001600     05 WR-PROGRAM-ERROR-MESSAGE.
001700         10 FILLER            PIC X(8)  VALUE 'FILESTS:'.
001800         10 WC-MSG-FILESTATUS PIC XX    VALUE SPACE.
001900         10 FILLER            PIC X(1)  VALUE '|'.
002000         10 WC-MSG-TBLCURS    PIC X(15) VALUE SPACE.
002100         10 FILLER            PIC X(1)  VALUE '|'.
002200         10 WC-MSG-PARA       PIC X(30) VALUE SPACE.
002300         10 FILLER            PIC X(1)  VALUE '|'.
002400         10 WC-MSG-SRCFILE    PIC X(20) VALUE SPACE.

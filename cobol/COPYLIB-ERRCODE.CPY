000100*
000200*  Fixed table of payment/account reason codes.  Loaded by
000300*  VALUE clause at program start, searched by symbol to set
000400*  PMT-ERROR-NUMERIC when a payment is rejected or failed.
000500*  Put this file in the /COPYLIB directory.
000600*
000700*  Include with: 'COPY COPYLIB-ERRCODE.' in WS.
000800*
000900 01  WS-ERROR-CODE-TABLE-DATA.
001000     03 FILLER PIC X(30) VALUE 'PAYMENT_NOT_FOUND'.
001100     03 FILLER PIC 9(4)  VALUE 1001.
001200     03 FILLER PIC X(12) VALUE 'PAYMENT'.
001300     03 FILLER PIC X(30) VALUE 'DUPLICATE_PAYMENT'.
001400     03 FILLER PIC 9(4)  VALUE 1002.
001500     03 FILLER PIC X(12) VALUE 'PAYMENT'.
001600     03 FILLER PIC X(30) VALUE 'PAYMENT_PROCESSING_FAILED'.
001700     03 FILLER PIC 9(4)  VALUE 1003.
001800     03 FILLER PIC X(12) VALUE 'PAYMENT'.
001900     03 FILLER PIC X(30) VALUE 'ACCOUNT_NOT_FOUND'.
002000     03 FILLER PIC 9(4)  VALUE 2001.
002100     03 FILLER PIC X(12) VALUE 'ACCOUNT'.
002200     03 FILLER PIC X(30) VALUE 'SENDER_ACCOUNT_NOT_FOUND'.
002300     03 FILLER PIC 9(4)  VALUE 2002.
002400     03 FILLER PIC X(12) VALUE 'ACCOUNT'.
002500     03 FILLER PIC X(30) VALUE 'RECEIVER_ACCOUNT_NOT_FOUND'.
002600     03 FILLER PIC 9(4)  VALUE 2003.
002700     03 FILLER PIC X(12) VALUE 'ACCOUNT'.
002800     03 FILLER PIC X(30) VALUE 'INSUFFICIENT_BALANCE'.
002900     03 FILLER PIC 9(4)  VALUE 2004.
003000     03 FILLER PIC X(12) VALUE 'ACCOUNT'.
003100     03 FILLER PIC X(30) VALUE 'SAME_ACCOUNT'.
003200     03 FILLER PIC 9(4)  VALUE 2005.
003300     03 FILLER PIC X(12) VALUE 'ACCOUNT'.
003400     03 FILLER PIC X(30) VALUE 'VALIDATION_ERROR'.
003500     03 FILLER PIC 9(4)  VALUE 3001.
003600     03 FILLER PIC X(12) VALUE 'VALIDATION'.
003700     03 FILLER PIC X(30) VALUE 'INVALID_AMOUNT'.
003800     03 FILLER PIC 9(4)  VALUE 3002.
003900     03 FILLER PIC X(12) VALUE 'VALIDATION'.
004000     03 FILLER PIC X(30) VALUE 'INTERNAL_ERROR'.
004100     03 FILLER PIC 9(4)  VALUE 5001.
004200     03 FILLER PIC X(12) VALUE 'SYSTEM'.
004300 01  FILLER REDEFINES WS-ERROR-CODE-TABLE-DATA.
004400     03 WS-ERROR-CODE-ENTRY OCCURS 11 TIMES
004500                            INDEXED BY WS-ERROR-IDX.
004600         05 WS-ERROR-SYMBOL             PIC X(30).
004700         05 WS-ERROR-NUMERIC            PIC 9(4).
004800         05 WS-ERROR-CATEGORY           PIC X(12).

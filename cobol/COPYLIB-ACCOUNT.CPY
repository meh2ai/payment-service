000100*
000200*  Account master record - one entry per ledger account,
000300*  142 bytes.  Carries the account's classification,
000400*  ownership and status data alongside the working balance
000500*  so the whole row can be rewritten intact at end of a
000600*  posting run - the posting program only ever touches
000700*  ACCT-BALANCE and ACCT-LAST-ACTIVITY-DATE/TIME, every
000800*  other field rides through unchanged.
000900*  Put this file in the /COPYLIB directory.
001000*
001100*  Include with: 'COPY COPYLIB-ACCOUNT.' in FD or WS.
001200*
001300 01  ACCOUNT-RECORD.
001400     03 ACCT-ID                         PIC X(36).
001500     03 ACCT-BRANCH-CODE                PIC X(04).
001600     03 ACCT-GL-CODE                    PIC X(06).
001700     03 ACCT-TYPE-CODE                  PIC X(02).
001800         88 ACCT-TYPE-IS-CHECKING           VALUE 'CK'.
001900         88 ACCT-TYPE-IS-SAVINGS            VALUE 'SV'.
002000         88 ACCT-TYPE-IS-GENERAL-LEDGER     VALUE 'GL'.
002100     03 ACCT-OFFICER-ID                 PIC X(08).
002200     03 ACCT-REGION-CODE                PIC X(04).
002300     03 ACCT-STATEMENT-CYCLE            PIC X(02).
002400     03 ACCT-OPEN-DATE                  PIC 9(08).
002500     03 ACCT-LAST-ACTIVITY-DATE         PIC 9(08).
002600     03 ACCT-LAST-ACTIVITY-TIME         PIC 9(06).
002700     03 ACCT-STATUS-BYTE                PIC X(01).
002800         88 ACCT-STATUS-IS-ACTIVE           VALUE 'A'.
002900         88 ACCT-STATUS-IS-HOLD             VALUE 'H'.
003000         88 ACCT-STATUS-IS-CLOSED           VALUE 'C'.
003100         88 ACCT-STATUS-IS-FROZEN           VALUE 'F'.
003200     03 ACCT-HOLD-REASON-CODE           PIC X(04).
003300     03 ACCT-BALANCE                    PIC S9(13)V9(2)
003400                                         COMP-3.
003500     03 ACCT-CURRENCY                   PIC X(3).
003600     03 ACCT-RESERVED-AREA              PIC X(20).
003700     03 FILLER                          PIC X(22).
